000100******************************************************************
000200* INVTDALY  --  INFRASTRUCTURE INVENTORY DAILY EXTRACT LAYOUT    *
000300*                                                                *
000400*   ONE ENTRY PER INFRASTRUCTURE ITEM AS PULLED FROM THE CMDB    *
000500*   NIGHTLY EXTRACT (SAMPLEDATA.CSV).  THE EXTRACT IS A PLAIN    *
000600*   COMMA-DELIMITED FLAT FILE -- THERE IS NO VSAM MASTER BEHIND  *
000700*   THIS ONE, SO THE RAW LINE IS READ INTO WS-INVT-LINE-REC AND  *
000800*   UNSTRUNG INTO THE FIELDS BELOW BY 950-PARSE-INVT-LINE.       *
000900******************************************************************
001000* 07/11/91 RDM  ORIGINAL LAYOUT FOR THE RISK-ANALYSIS EXTRACT
001100* 03/02/99 TLK  WIDENED APPLICATION-SERVICE NAME, Y2K REVIEW
001200******************************************************************
001300 01  WS-INVT-LINE-REC                      PIC X(132).
001400
001500 01  WS-INVT-DETAIL-REC.
001600     05  INVT-APPLICATION-SERVICE          PIC X(40).
001700     05  INVT-APP-CODE                     PIC X(10).
001800     05  INVT-COMPOSITE-SCORE              PIC X(15).
001900     05  INVT-CLASS                        PIC X(15).
002000     05  FILLER                            PIC X(52).
002100
002200* REDEFINES BELOW IS A 50-BYTE "PEEK" OF SERVICE NAME AND CODE,
002300* KEPT FOR THE SYSOUT TRACE LINE WHEN 1000-ABEND-RTN FIRES ON A
002400* BAD INVENTORY RECORD.  -- RDM 07/11/91
002500 01  WS-INVT-DETAIL-PEEK REDEFINES WS-INVT-DETAIL-REC.
002600     05  INVT-PEEK-FIELD                   PIC X(50).
002700     05  FILLER                            PIC X(82).
