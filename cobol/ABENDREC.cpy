000100******************************************************************
000200* ABENDREC  --  SYSOUT DIAGNOSTIC LINE                           *
000300*                                                                *
000400*   WRITTEN TO SYSOUT BY 1000-ABEND-RTN WHEN THE RUN CANNOT      *
000500*   CONTINUE (MISSING INVENTORY FILE, EMPTY INVENTORY FILE).     *
000600*   PARA-NAME IS ALSO USED AS A POOR MAN'S TRACE -- THE ONLY     *
000700*   PARAGRAPH THAT CAN ABEND, 000-HOUSEKEEPING, MOVES ITS OWN    *
000800*   NAME IN HERE BEFORE FALLING INTO THE ABEND ROUTINE, SO A     *
000900*   DUMP SHOWS WHERE THE JOB DIED.                               *
001000******************************************************************
001100* 07/11/91 RDM  ORIGINAL LAYOUT, MODELLED ON THE OLD PATDATA
001200*               ABEND-REC (SHOP STANDARD SYSOUT LINE IS 132)
001300******************************************************************
001400 01  ABEND-REC.
001500     05  PARA-NAME                         PIC X(20).
001600     05  ABEND-REASON                      PIC X(40).
001700     05  EXPECTED-VAL                      PIC X(15).
001800     05  ACTUAL-VAL                        PIC X(15).
001900     05  FILLER                            PIC X(42).
002000
002100* FORCED-ABEND CONSTANTS -- 1000-ABEND-RTN HAS NO CICS ABEND
002200* VERB TO CALL ON IN A PLAIN BATCH STEP, SO IT DRIVES A DIVIDE
002300* EXCEPTION TO GET THE NON-ZERO CONDITION CODE THE SCHEDULER
002400* NEEDS TO SEE.  SAME TRICK THE PATDATA SUITE USES.
002500 77  ZERO-VAL                              PIC 9        VALUE 0.
002600 77  ONE-VAL                               PIC 9        VALUE 1.
