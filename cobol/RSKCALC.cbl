000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RSKCALC.
000400 AUTHOR. R. D. MATTISON.
000500 INSTALLATION. INFRASTRUCTURE DATA SERVICES.
000600 DATE-WRITTEN. 09/14/91.
000700 DATE-COMPILED. 09/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          TWO-IN-ONE CALCULATION ROUTINE FOR THE PORTFOLIO RISK
001400*          ANALYSIS JOB, CALLED FROM RISKANAL WITH CALC-TYPE-SW
001500*          SET TO SELECT WHICH CALCULATION IS WANTED --
001600*
001700*          "S"  COMPOSITE RISK SCORE = SCORE NUMBER TIMES THE
001800*               INFRASTRUCTURE ITEM COUNT FOR THE APPCODE
001900*               (CALLED FROM RISKANAL 600-ENHANCE-ENTRY)
002000*
002100*          "P"  COMPOSITE RISK SCORE PERCENT = THIS APPCODE'S
002200*               SHARE OF THE PORTFOLIO TOTAL RISK SCORE
002300*               (CALLED FROM RISKANAL 650-CALC-PORTFOLIO-
002400*               PERCENTS, ONE CALL PER APPCODE, AFTER THE
002500*               PORTFOLIO TOTAL HAS BEEN ACCUMULATED)
002600*
002700******************************************************************
002800* CHANGE LOG
002900******************************************************************
003000* 09/14/91 RDM  ORIGINAL CODING -- CR-91-114, PORTFOLIO RISK
003100*               ANALYSIS PROJECT, PHASE 1 (SCORE CALC ONLY)
003200* 02/18/92 RDM  ADDED PERCENT-OF-PORTFOLIO CALCULATION AND THE
003300*               CALC-TYPE-SW CONVENTION -- CR-92-014
003400* 08/17/92 JWB  REVIEWED AGAINST RISK-RATING STANDARDS MEMO,
003500*               NO CODE CHANGE
003600* 03/30/93 RDM  ZERO-TOTAL GUARD ADDED -- A ZERO PORTFOLIO TOTAL
003700*               WAS CAUSING AN 0C7 ON THE MONTH-END RUN -- PR00187
003800* 11/04/93 RDM  ADDED DEBUG-DUMP REDEFINES WHILE CHASING THE
003900*               Q3-93 PORTFOLIO ROUNDING DISCREPANCY
004000* 06/22/94 TLK  NO FUNCTIONAL CHANGE, RECOMPILED UNDER COBOL/390
004100*               RELEASE 2
004200* 03/02/98 TLK  YEAR-2000 REVIEW -- ROUTINE HOLDS NO DATE DATA,
004300*               NO CHANGE REQUIRED.  LOGGED UNDER Y2K-0091.
004400* 07/29/99 TLK  CONVERTED THE OLD IF/ELSE IF SWITCH TEST TO
004500*               88-LEVEL CONDITION NAMES -- PR00517
004600* 04/05/01 DRH  REVIEWED FOR THE INFRASTRUCTURE CLASS EXPANSION
004700*               PROJECT, NO CHANGE TO THIS ROUTINE
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 01  WS-TEMP-FIGURES.
006100     05  WS-TEMP-RISK-SCORE             PIC 9(7)V99  COMP-3.
006200
006300* DEBUG-DUMP VIEW -- ADDED CHASING THE Q3-93 ROUNDING PROBLEM,
006400* SAME HOUSE HABIT AS THE ONE IN SCORMAP.       -- RDM 11/04/93
006500 01  WS-TEMP-FIGURES-X REDEFINES WS-TEMP-FIGURES
006600                                 PIC X(05).
006700
006800 01  WS-RETURN-WORK                     PIC S9(4)    COMP.
006900 01  WS-RETURN-WORK-X REDEFINES WS-RETURN-WORK
007000                                 PIC X(02).
007100
007200 LINKAGE SECTION.
007300 01  CALC-PARM.
007400* 07/29/99 TLK PR00517
007500     05  CALC-TYPE-SW                   PIC X(01).
007600         88  CALC-SCORE-TO-RISK               VALUE "S".
007700         88  CALC-PERCENT-OF-PORTFOLIO        VALUE "P".
007800     05  CALC-SCORE-NUMBER               PIC 9V9       COMP-3.
007900     05  CALC-ITEM-COUNT                 PIC 9(5)      COMP.
008000     05  CALC-RISK-SCORE                 PIC 9(6)V9    COMP-3.
008100     05  CALC-PORTFOLIO-TOTAL            PIC 9(7)V9    COMP-3.
008200     05  CALC-RISK-PERCENT               PIC 9(3)V9(2) COMP-3.
008300
008400* DEBUG-DUMP VIEW OF THE WHOLE PARAMETER AREA, SAME HOUSE HABIT
008500* AS THE REDEFINES ABOVE.                       -- RDM 11/04/93
008600 01  CALC-PARM-X REDEFINES CALC-PARM     PIC X(19).
008700
008800 01  CALC-RETURN-CD                      PIC 9(4)      COMP.
008900
009000 PROCEDURE DIVISION USING CALC-PARM, CALC-RETURN-CD.
009100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009200     IF CALC-SCORE-TO-RISK
009300         PERFORM 100-CALC-RISK-SCORE THRU 100-EXIT
009400     ELSE
009500         IF CALC-PERCENT-OF-PORTFOLIO
009600             PERFORM 200-CALC-RISK-PERCENT THRU 200-EXIT
009700         END-IF
009800     END-IF.
009900     MOVE ZERO TO CALC-RETURN-CD.
010000     GOBACK.
010100
010200 000-HOUSEKEEPING.
010300     MOVE ZERO TO WS-RETURN-WORK.
010400     MOVE ZERO TO WS-TEMP-RISK-SCORE.
010500 000-EXIT.
010600     EXIT.
010700
010800 100-CALC-RISK-SCORE.
010900*    COMPOSITE RISK SCORE = SCORE NUMBER X ITEM COUNT
011000     COMPUTE WS-TEMP-RISK-SCORE ROUNDED =
011100             CALC-SCORE-NUMBER * CALC-ITEM-COUNT.
011200     MOVE WS-TEMP-RISK-SCORE TO CALC-RISK-SCORE.
011300 100-EXIT.
011400     EXIT.
011500
011600 200-CALC-RISK-PERCENT.
011700*    GUARD AGAINST DIVIDE-BY-ZERO WHEN THE PORTFOLIO TOTAL IS
011800*    ZERO -- PR00187, 03/30/93.
011900     IF CALC-PORTFOLIO-TOTAL = ZERO
012000         MOVE ZERO TO CALC-RISK-PERCENT
012100     ELSE
012200         COMPUTE CALC-RISK-PERCENT ROUNDED =
012300             (CALC-RISK-SCORE / CALC-PORTFOLIO-TOTAL) * 100
012400     END-IF.
012500 200-EXIT.
012600     EXIT.
