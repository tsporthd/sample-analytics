000100******************************************************************
000200* APPMSTR  --  UNIQUE APPLICATION-CODE WORKING ENTRY             *
000300*                                                                *
000400*   ONE ENTRY PER UNIQUE APPCODE SURVIVING THE ALLOW-LIST        *
000500*   FILTER.  BUILT IN WS-APPMSTR-TABLE BY 150-BUILD-APPCODE-     *
000600*   TABLE, ENRICHED BY 600-ENHANCE-ENTRY/650-CALC-PORTFOLIO-     *
000700*   PERCENTS, AND WRITTEN OUT AS ONE LINE OF ANALYZED_DATA.CSV   *
000800*   BY 800-WRITE-ANALYZED-FILE.  NO VSAM MASTER BEHIND THIS ONE  *
000900*   -- THE "MASTER" IS JUST THE IN-MEMORY TABLE FOR THE RUN.     *
001000******************************************************************
001100* 07/11/91 RDM  ORIGINAL LAYOUT
001200* 11/04/93 RDM  ADDED RISK-FIGURES GROUP AND DEBUG-DUMP REDEFINE
001300* 02/19/99 TLK  Y2K REVIEW -- NO DATE FIELDS IN THIS LAYOUT
001400******************************************************************
001500 01  APPMSTR-ENTRY.
001600     05  APPMSTR-APP-CODE                  PIC X(10).
001700     05  APPMSTR-APPLICATION-SERVICE       PIC X(40).
001800     05  APPMSTR-COMPOSITE-SCORE           PIC X(15).
001900     05  APPMSTR-CLASS                     PIC X(15).
002000     05  APPMSTR-TOTAL-INFRASTRUCTURE      PIC 9(5)      COMP.
002100     05  APPMSTR-SCORE-NUMBER              PIC 9V9       COMP-3.
002200     05  APPMSTR-RISK-FIGURES.
002300         10  APPMSTR-RISK-SCORE            PIC 9(6)V9    COMP-3.
002400         10  APPMSTR-RISK-PERCENT          PIC 9(3)V9(2) COMP-3.
002500     05  APPMSTR-RECORD-STATUS             PIC X(01).
002600         88  APPMSTR-ENTRY-IN-USE                VALUE "Y".
002700         88  APPMSTR-ENTRY-NOT-USED              VALUE "N".
002800     05  APPMSTR-ALLOWED-SW                PIC X(01).
002900         88  APPMSTR-APPCODE-ALLOWED             VALUE "Y".
003000         88  APPMSTR-APPCODE-EXCLUDED            VALUE "N".
003100     05  FILLER                            PIC X(10).
003200
003300* DEBUG-DUMP VIEW OF THE RISK FIGURES, ADDED WHEN WE WERE
003400* CHASING THE ROUNDING DISCREPANCY ON THE Q3-93 PORTFOLIO RUN.
003500* DISPLAY APPMSTR-RISK-FIGURES-X FROM 1000-ABEND-RTN TO SEE THE
003600* PACKED BYTES WHEN A RUN LOOKS WRONG.           -- RDM 11/04/93
003700     05  APPMSTR-RISK-FIGURES-X REDEFINES APPMSTR-RISK-FIGURES
003800                                      PIC X(07).
