000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCORMAP.
000400 AUTHOR. R. D. MATTISON.
000500 INSTALLATION. INFRASTRUCTURE DATA SERVICES.
000600 DATE-WRITTEN. 09/14/91.
000700 DATE-COMPILED. 09/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS ROUTINE MAPS THE TEXTUAL COMPOSITE-SCORE RATING
001400*          CARRIED ON AN INFRASTRUCTURE INVENTORY RECORD TO THE
001500*          FIXED NUMERIC WEIGHT USED BY RSKCALC TO BUILD THE
001600*          COMPOSITE RISK SCORE.  CALLED ONCE PER UNIQUE APPCODE
001700*          FROM RISKANAL (600-ENHANCE-ENTRY).  THE SUMMARY
001800*          REPORT'S SCORE-DISTRIBUTION TABLE (400-PRINT-SUMMARY-
001900*          REPORT / 420-ADD-SCORE-DIST-ROW) REUSES THE NUMBER
002000*          600-ENHANCE-ENTRY ALREADY GOT BACK -- NO SECOND CALL.
002100*
002200*          THE MAPPING IS A STRAIGHT TABLE LOOKUP -- ANY TEXT
002300*          NOT RECOGNIZED BELOW MAPS TO ZERO, INCLUDING SPACES.
002400*
002500******************************************************************
002600* CHANGE LOG
002700******************************************************************
002800* 09/14/91 RDM  ORIGINAL CODING -- CR-91-114, PORTFOLIO RISK
002900*               ANALYSIS PROJECT, PHASE 1
003000* 02/03/92 RDM  ADDED "MODERATE HIGH" RATING PER RISK COMMITTEE
003100*               REQUEST -- CR-92-009
003200* 08/17/92 JWB  REVIEWED AGAINST RISK-RATING STANDARDS MEMO,
003300*               NO CODE CHANGE
003400* 01/11/93 RDM  CORRECTED COMPARE ORDER SO "MODERATE HIGH" IS
003500*               TESTED BEFORE "MODERATE" -- PR00211
003600* 11/04/93 RDM  ADDED DEBUG-DUMP REDEFINES WHILE CHASING THE
003700*               Q3-93 PORTFOLIO ROUNDING DISCREPANCY (SEE ALSO
003800*               APPMSTR COPYBOOK CHANGE OF THE SAME DATE)
003900* 06/22/94 TLK  NO FUNCTIONAL CHANGE, RECOMPILED UNDER COBOL/390
004000*               RELEASE 2
004100* 03/02/98 TLK  YEAR-2000 REVIEW -- ROUTINE HOLDS NO DATE DATA,
004200*               NO CHANGE REQUIRED.  LOGGED UNDER Y2K-0091.
004300* 07/29/99 TLK  ADDED WS-COMPARE-SW 88-LEVELS IN PLACE OF THE
004400*               OLD NESTED IF/ELSE STRUCTURE -- PR00517
004500* 04/05/01 DRH  REVIEWED FOR THE INFRASTRUCTURE CLASS EXPANSION
004600*               PROJECT, NO CHANGE TO THIS ROUTINE
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 INPUT-OUTPUT SECTION.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900* 07/29/99 TLK PR00517
006000 01  WS-COMPARE-SW                     PIC X(01).
006100     88  WS-SCORE-MATCHED                    VALUE "Y".
006200     88  WS-SCORE-NOT-MATCHED                VALUE "N".
006300
006400 01  WS-SCORE-WORK-AREA.
006500     05  WS-SCORE-TEXT                 PIC X(15).
006600     05  WS-SCORE-NUMBER               PIC 9V9       COMP-3.
006700
006800* DEBUG-DUMP VIEW -- ADDED CHASING THE Q3-93 ROUNDING PROBLEM.
006900* DISPLAY WS-SCORE-WORK-AREA-X WHEN A SCORE LOOKS SUSPECT.
007000*                                                 -- RDM 11/04/93
007100 01  WS-SCORE-WORK-AREA-X REDEFINES WS-SCORE-WORK-AREA
007200                                     PIC X(17).
007300
007400* CHARACTER-AT-A-TIME VIEW OF THE SAME AREA, KEPT FROM THE OLD
007500* TRAILING-SPACE TRIM LOGIC THIS ROUTINE USED BEFORE 07/29/99.
007600 01  WS-SCORE-TEXT-CHARS REDEFINES WS-SCORE-WORK-AREA.
007700     05  WS-SCORE-CHAR                 PIC X
007800                                        OCCURS 17 TIMES.
007900
008000 01  WS-RETURN-WORK                    PIC S9(4)     COMP.
008100 01  WS-RETURN-WORK-X REDEFINES WS-RETURN-WORK
008200                                     PIC X(02).
008300
008400 LINKAGE SECTION.
008500 01  LS-SCORE-TEXT                     PIC X(15).
008600 01  LS-SCORE-NUMBER                   PIC 9V9       COMP-3.
008700
008800 PROCEDURE DIVISION USING LS-SCORE-TEXT, LS-SCORE-NUMBER.
008900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009000     PERFORM 100-MAP-SCORE THRU 100-EXIT.
009100     PERFORM 900-RETURN-RESULT THRU 900-EXIT.
009200     GOBACK.
009300
009400 000-HOUSEKEEPING.
009500     MOVE ZERO TO WS-RETURN-WORK.
009600     MOVE SPACES TO WS-SCORE-TEXT.
009700     MOVE LS-SCORE-TEXT TO WS-SCORE-TEXT.
009800     MOVE ZERO TO WS-SCORE-NUMBER.
009900     SET WS-SCORE-NOT-MATCHED TO TRUE.
010000 000-EXIT.
010100     EXIT.
010200
010300 100-MAP-SCORE.
010400     IF WS-SCORE-TEXT = "High"
010500         MOVE 3.0 TO WS-SCORE-NUMBER
010600         SET WS-SCORE-MATCHED TO TRUE
010700     END-IF.
010800     IF WS-SCORE-NOT-MATCHED
010900       AND WS-SCORE-TEXT = "Moderate High"
011000         MOVE 2.5 TO WS-SCORE-NUMBER
011100         SET WS-SCORE-MATCHED TO TRUE
011200     END-IF.
011300     IF WS-SCORE-NOT-MATCHED
011400       AND WS-SCORE-TEXT = "Moderate"
011500         MOVE 2.0 TO WS-SCORE-NUMBER
011600         SET WS-SCORE-MATCHED TO TRUE
011700     END-IF.
011800     IF WS-SCORE-NOT-MATCHED
011900       AND WS-SCORE-TEXT = "Low"
012000         MOVE 1.0 TO WS-SCORE-NUMBER
012100         SET WS-SCORE-MATCHED TO TRUE
012200     END-IF.
012300     IF WS-SCORE-NOT-MATCHED
012400         MOVE ZERO TO WS-SCORE-NUMBER
012500     END-IF.
012600 100-EXIT.
012700     EXIT.
012800
012900 900-RETURN-RESULT.
013000     MOVE WS-SCORE-NUMBER TO LS-SCORE-NUMBER.
013100 900-EXIT.
013200     EXIT.
