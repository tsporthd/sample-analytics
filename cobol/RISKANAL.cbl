000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RISKANAL.
000400 AUTHOR. R. D. MATTISON.
000500 INSTALLATION. INFRASTRUCTURE DATA SERVICES.
000600 DATE-WRITTEN. 09/14/91.
000700 DATE-COMPILED. 09/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS IS THE NIGHTLY PORTFOLIO RISK ANALYSIS JOB.
001400*
001500*          IT READS THE INFRASTRUCTURE INVENTORY EXTRACT
001600*          PRODUCED BY THE CMDB NIGHTLY PULL, OPTIONALLY
001700*          RESTRICTS THE RUN TO A LIST OF ALLOWED APPLICATION
001800*          CODES, REDUCES THE INVENTORY TO ONE WORKING RECORD
001900*          PER UNIQUE APPCODE, CALLS SCORMAP AND RSKCALC TO
002000*          BUILD THE COMPOSITE RISK FIGURES FOR EACH APPCODE,
002100*          PRINTS A SUMMARY REPORT AND A RANKED RISK CHART TO
002200*          SYSOUT, AND WRITES TWO OUTPUT FILES -- THE ENHANCED
002300*          APPCODE DATA AND THE RISK CHART.
002400*
002500*          THIS PROGRAM CONTAINS A SINGLE RECORD FOR EVERY
002600*          UNIQUE APPLICATION CODE SURVIVING THE ALLOW-LIST.
002700*
002800*          IT EDITS NOTHING BACK TO THE SOURCE CMDB FEED --
002900*          BAD OR UNRECOGNIZED DATA JUST MAPS TO ZERO (SEE
003000*          SCORMAP) RATHER THAN BEING KICKED TO AN ERROR FILE.
003100*
003200******************************************************************
003300
003400         INPUT FILE              -   SAMPLEDATA.CSV (INVTFILE)
003500
003600         INPUT ALLOW-LIST FILE   -   APPS.CSV (APPSFILE)
003700
003800         OUTPUT FILE PRODUCED    -   ANALYZED_DATA.CSV (OUTFILE)
003900
004000         OUTPUT CHART FILE       -   RISK_CHART.CSV (CHARTFILE)
004100
004200         DUMP FILE               -   SYSOUT
004300
004400******************************************************************
004500* CHANGE LOG
004600******************************************************************
004700* 09/14/91 RDM  ORIGINAL CODING -- CR-91-114, PORTFOLIO RISK
004800*               ANALYSIS PROJECT, PHASE 1
004900* 02/03/92 RDM  ADDED THE APPS.CSV ALLOW-LIST FILTER -- CR-92-009
005000* 08/17/92 JWB  REVIEWED AGAINST RISK-RATING STANDARDS MEMO,
005100*               NO CODE CHANGE
005200* 01/11/93 RDM  CORRECTED SORT OF THE SCORE-DISTRIBUTION TABLE
005300*               ON THE SUMMARY REPORT -- PR00211
005400* 03/30/93 RDM  ZERO-TOTAL GUARD IN RSKCALC, SEE THAT CHANGE LOG
005500*               -- PR00187
005600* 11/04/93 RDM  ADDED DEBUG-DUMP REDEFINES ON THE APPMSTR AND
005700*               CHART WORKING TABLES WHILE CHASING THE Q3-93
005800*               PORTFOLIO ROUNDING DISCREPANCY
005900* 06/22/94 TLK  NO FUNCTIONAL CHANGE, RECOMPILED UNDER COBOL/390
006000*               RELEASE 2
006100* 02/19/97 TLK  RAISED THE APPCODE AND CHART TABLE SIZES FROM
006200*               500 TO 2000 ENTRIES -- THE PORTFOLIO GREW PAST
006300*               THE OLD LIMIT OVER Q4-96 -- PR00402
006400* 03/02/98 TLK  YEAR-2000 REVIEW -- WS-DATE IS DISPLAY ONLY, NOT
006500*               COMPARED OR STORED.  NO CHANGE REQUIRED.  LOGGED
006600*               UNDER Y2K-0091.
006700* 07/29/99 TLK  CONVERTED SEVERAL IF/ELSE IF SWITCH TESTS TO
006800*               88-LEVEL CONDITION NAMES THROUGHOUT -- PR00517
006900* 04/05/01 DRH  ADDED THE CLASS FIELD TO THE ENHANCED OUTPUT
007000*               RECORD FOR THE INFRASTRUCTURE CLASS EXPANSION
007100*               PROJECT -- CR-01-033
007200* 09/18/02 DRH  WIDENED APPS.CSV ALLOW-LIST MESSAGE TO NAME THE
007300*               SOURCE FILE -- PR00661
007400* 10/02/02 RDM  WIDENED WS-PRINT-LINE/WS-CSV-LINE (AND THE SYSOUT
007500*               AND OUTFILE FDS) FROM 132 TO 150 -- THE ANALYZED
007600*               DATA AND SAMPLE-LISTING HEADER LINES WERE BEING
007700*               TRUNCATED A CHARACTER SHORT WITH NO ON OVERFLOW
007800*               CLAUSE TO CATCH IT -- PR00701.  ALSO SPLIT THE
007900*               CHART PERCENT EDIT FIELD IN TWO -- CONSOLE SHOWS
008000*               1 DECIMAL, risk_chart.csv KEEPS ITS 2-DECIMAL
008100*               LAYOUT -- SAME PR.
008200******************************************************************
008300
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER. IBM-390.
008700 OBJECT-COMPUTER. IBM-390.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM.
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT SYSOUT
009300     ASSIGN TO UT-S-SYSOUT
009400       ORGANIZATION IS SEQUENTIAL.
009500
009600     SELECT INVTFILE
009700     ASSIGN TO UT-S-INVTFILE
009800       ORGANIZATION IS LINE SEQUENTIAL
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS INVT-FSTAT.
010100
010200     SELECT APPSFILE
010300     ASSIGN TO UT-S-APPSFILE
010400       ORGANIZATION IS LINE SEQUENTIAL
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS APPS-FSTAT.
010700
010800     SELECT OUTFILE
010900     ASSIGN TO UT-S-OUTFILE
011000       ORGANIZATION IS LINE SEQUENTIAL
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS OUT-FSTAT.
011300
011400     SELECT CHARTFILE
011500     ASSIGN TO UT-S-CHARTFILE
011600       ORGANIZATION IS LINE SEQUENTIAL
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS CHART-FSTAT.
011900
012000 DATA DIVISION.
012100 FILE SECTION.
012200 FD  SYSOUT
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 150 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS SYSOUT-REC.
012800 01  SYSOUT-REC                            PIC X(150).
012900
013000 FD  INVTFILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 132 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS FD-INVT-LINE.
013600 01  FD-INVT-LINE                          PIC X(132).
013700
013800 FD  APPSFILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 10 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS FD-APPS-LINE.
014400 01  FD-APPS-LINE                          PIC X(10).
014500
014600 FD  OUTFILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 150 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS FD-OUT-LINE.
015200 01  FD-OUT-LINE                           PIC X(150).
015300
015400 FD  CHARTFILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 80 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS FD-CHART-LINE.
016000 01  FD-CHART-LINE                         PIC X(80).
016100
016200 WORKING-STORAGE SECTION.
016300 01  FILE-STATUS-CODES.
016400     05  INVT-FSTAT                        PIC X(02).
016500         88  INVT-OK                             VALUE "00".
016600         88  INVT-EOF                             VALUE "10".
016700         88  INVT-NOT-FOUND                       VALUE "35".
016800     05  APPS-FSTAT                        PIC X(02).
016900         88  APPS-OK                              VALUE "00".
017000         88  APPS-EOF                             VALUE "10".
017100         88  APPS-NOT-FOUND                       VALUE "35".
017200     05  OUT-FSTAT                         PIC X(02).
017300         88  OUT-OK                               VALUE "00".
017400     05  CHART-FSTAT                       PIC X(02).
017500         88  CHART-OK                             VALUE "00".
017600     05  FILLER                            PIC X(02).
017700
017800 COPY INVTDALY.
017900
018000 COPY ABENDREC.
018100
018200* THE WS-APPMSTR-ROW LAYOUT BELOW IS CARRIED IN STEP WITH THE
018300* APPMSTR COPYBOOK FIELD-FOR-FIELD -- KEPT HAND-CODED HERE
018400* (RATHER THAN COPY'D) SINCE THE COPYBOOK'S OWN 01-LEVEL CANNOT
018500* BE COPIED DOWN UNDER AN OCCURS CLAUSE.  SEE APPMSTR COPYBOOK
018600* FOR THE STANDALONE FORM OF THIS SAME LAYOUT.    -- RDM 07/11/91
018700 01  WS-APPMSTR-TABLE.
018800     05  WS-APPMSTR-ROW OCCURS 2000 TIMES
018900                        INDEXED BY APPMSTR-IDX APPMSTR-IDX2.
019000         10  APPMSTR-APP-CODE              PIC X(10).
019100         10  APPMSTR-APPLICATION-SERVICE   PIC X(40).
019200         10  APPMSTR-COMPOSITE-SCORE       PIC X(15).
019300         10  APPMSTR-CLASS                 PIC X(15).
019400         10  APPMSTR-TOTAL-INFRASTRUCTURE  PIC 9(5)      COMP.
019500         10  APPMSTR-SCORE-NUMBER          PIC 9V9       COMP-3.
019600         10  APPMSTR-RISK-FIGURES.
019700             15  APPMSTR-RISK-SCORE        PIC 9(6)V9    COMP-3.
019800             15  APPMSTR-RISK-PERCENT      PIC 9(3)V9(2) COMP-3.
019900         10  APPMSTR-RISK-FIGURES-X REDEFINES
020000                              APPMSTR-RISK-FIGURES  PIC X(07).
020100         10  APPMSTR-RECORD-STATUS         PIC X(01).
020200             88  APPMSTR-ENTRY-IN-USE            VALUE "Y".
020300             88  APPMSTR-ENTRY-NOT-USED          VALUE "N".
020400         10  APPMSTR-ALLOWED-SW            PIC X(01).
020500             88  APPMSTR-APPCODE-ALLOWED         VALUE "Y".
020600             88  APPMSTR-APPCODE-EXCLUDED        VALUE "N".
020700         10  FILLER                        PIC X(10).
020800
020900 COPY APPMSTR REPLACING ==APPMSTR-== BY ==HOLD-==.
021000
021100 01  WS-ALLOW-TABLE.
021200     05  WS-ALLOW-ROW OCCURS 2000 TIMES
021300                      INDEXED BY ALW-IDX.
021400         10  ALW-APP-CODE                  PIC X(10).
021500         10  FILLER                        PIC X(02).
021600
021700* SAME HAND-CODED-COPY SITUATION AS WS-APPMSTR-ROW ABOVE.
021800 01  WS-CHART-TABLE.
021900     05  WS-CHART-ROW OCCURS 2000 TIMES
022000                      INDEXED BY CHART-IDX CHART-IDX2.
022100         10  CHART-RANK                    PIC 9(5)      COMP.
022200         10  CHART-APP-CODE                PIC X(10).
022300         10  CHART-RISK-SCORE              PIC 9(6)V9    COMP-3.
022400         10  CHART-RISK-PERCENT            PIC 9(3)V9(2) COMP-3.
022500         10  FILLER                        PIC X(05).
022600
022700 COPY RISKCHT REPLACING ==CHART-== BY ==HOLD-C-==.
022800
022900 01  WS-SCORE-DIST-TABLE.
023000     05  WS-SCORE-DIST-ROW OCCURS 20 TIMES
023100                           INDEXED BY SCORE-IDX SCORE-IDX2.
023200         10  SCORE-DIST-TEXT               PIC X(15).
023300         10  SCORE-DIST-NUMBER              PIC 9V9       COMP-3.
023400         10  SCORE-DIST-COUNT               PIC 9(5)      COMP.
023500         10  FILLER                        PIC X(03).
023600
023700* DEBUG-DUMP VIEW OF ONE SCORE-DISTRIBUTION ROW, SAME HOUSE
023800* HABIT AS THE APPMSTR/CHART REDEFINES ABOVE.    -- RDM 11/04/93
023900 01  WS-SCORE-DIST-ROW-X REDEFINES WS-SCORE-DIST-TABLE.
024000     05  FILLER OCCURS 20 TIMES             PIC X(24).
024100
024200 01  WS-SCORE-DIST-HOLD.
024300     05  WS-SD-HOLD-TEXT                    PIC X(15).
024400     05  WS-SD-HOLD-NUMBER                  PIC 9V9       COMP-3.
024500     05  WS-SD-HOLD-COUNT                   PIC 9(5)      COMP.
024600     05  FILLER                             PIC X(03).
024700
024800 01  RSKCALC-PARM.
024900     05  CALC-TYPE-SW                       PIC X(01).
025000         88  CALC-SCORE-TO-RISK                   VALUE "S".
025100         88  CALC-PERCENT-OF-PORTFOLIO            VALUE "P".
025200     05  CALC-SCORE-NUMBER                  PIC 9V9       COMP-3.
025300     05  CALC-ITEM-COUNT                    PIC 9(5)      COMP.
025400     05  CALC-RISK-SCORE                    PIC 9(6)V9    COMP-3.
025500     05  CALC-PORTFOLIO-TOTAL               PIC 9(7)V9    COMP-3.
025600     05  CALC-RISK-PERCENT                  PIC 9(3)V9(2) COMP-3.
025700 01  CALC-RETURN-CD                         PIC 9(4)      COMP.
025800
025900 01  SCORMAP-SCORE-NUMBER                   PIC 9V9       COMP-3.
026000
026100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
026200     05  RECORDS-READ                       PIC 9(7)      COMP.
026300     05  APPMSTR-COUNT                      PIC 9(5)      COMP.
026400     05  ALLOW-COUNT                        PIC 9(5)      COMP.
026500     05  FILTERED-COUNT                     PIC 9(5)      COMP.
026600     05  CHART-COUNT                        PIC 9(5)      COMP.
026700     05  SAMPLE-COUNT                       PIC 9(5)      COMP.
026800     05  SCORE-DIST-USED                    PIC 9(4)      COMP.
026900     05  ROW-SUB                            PIC 9(5)      COMP.
027000     05  CHART-SUB                          PIC 9(5)      COMP.
027100     05  FILLER                             PIC X(04).
027200
027300 01  WS-PORTFOLIO-TOTALS.
027400     05  WS-TOTAL-RISK-SCORE                PIC 9(7)V9    COMP-3.
027500     05  FILLER                             PIC X(03).
027600
027700* DEBUG-DUMP VIEW OF THE PORTFOLIO TOTAL, SAME HOUSE HABIT AS
027800* THE OTHER WORKING TABLES IN THIS PROGRAM.      -- RDM 11/04/93
027900 01  WS-PORTFOLIO-TOTALS-X REDEFINES WS-PORTFOLIO-TOTALS
028000                                     PIC X(08).
028100
028200 01  MISC-WS-FLDS.
028300     05  WS-DATE                            PIC 9(6).
028400     05  WS-EDIT-RISK-SCORE                 PIC ZZZZZ9.9.
028500     05  WS-EDIT-RISK-PERCENT               PIC ZZ9.99.
028600     05  WS-EDIT-CHART-PERCENT              PIC ZZ9.9.
028700     05  WS-EDIT-TOTAL-INFRA                PIC ZZZZ9.
028800     05  WS-EDIT-TOTAL-RISK                 PIC ZZZZZZ9.9.
028900     05  WS-EDIT-RANK                       PIC ZZZZ9.
029000     05  WS-EDIT-SMALL-COUNT                PIC ZZZZ9.
029100     05  WS-EDIT-BIG-COUNT                  PIC ZZZZZZ9.
029200     05  WS-EDIT-SCORE-NUM                  PIC 9.9.
029300     05  WS-CHK-APP-CODE                    PIC X(10).
029400     05  HOLD-SCORE-TEXT                    PIC X(15).
029500     05  WS-TRIM-WORK                       PIC X(10).
029600     05  WS-TRIM-SUB                        PIC 9(2)      COMP.
029700     05  ALW-WORK-CODE                      PIC X(10).
029800     05  WS-SAMPLE-LIMIT                    PIC 9(5)      COMP
029900                                             VALUE 10.
030000     05  WS-EQUALS-50                       PIC X(50)
030100                                             VALUE ALL "=".
030200     05  FILLER                             PIC X(05).
030300
030400 01  WS-REPORT-WORK.
030500     05  WS-PRINT-LINE                      PIC X(150).
030600     05  WS-CSV-LINE                        PIC X(150).
030700     05  FILLER                             PIC X(02).
030800
030900 01  FLAGS-AND-SWITCHES.
031000     05  ALW-MATCH-SW                       PIC X(01).
031100         88  ALW-APPCODE-ALLOWED                  VALUE "Y".
031200         88  ALW-APPCODE-EXCLUDED                 VALUE "N".
031300     05  APPMSTR-MATCH-SW                   PIC X(01).
031400         88  APPMSTR-ROW-FOUND                    VALUE "Y".
031500         88  APPMSTR-ROW-NOT-FOUND                VALUE "N".
031600     05  SCORE-DIST-MATCH-SW                PIC X(01).
031700         88  SCORE-DIST-ROW-FOUND                 VALUE "Y".
031800         88  SCORE-DIST-ROW-NOT-FOUND              VALUE "N".
031900     05  FILLER                             PIC X(03).
032000
032100 PROCEDURE DIVISION.
032200* MAINLINE -- LOAD, DEDUP/FILTER, ENHANCE, SORT, REPORT, WRITE.
032300* THE INVENTORY IS READ ONCE (100-MAINLINE-LOAD), REDUCED TO ONE
032400* ROW PER APPCODE AND FILTERED AGAINST THE ALLOW-LIST, THEN EACH
032500* SURVIVING ROW IS SCORED AND EACH OUTPUT IS BUILT IN TURN.
032600*                                                 -- RDM 09/14/91
032700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032800     PERFORM 100-MAINLINE-LOAD THRU 100-EXIT
032900             UNTIL INVT-EOF.
033000     PERFORM 160-PRINT-LOAD-MSG THRU 160-EXIT.
033100     PERFORM 300-DEDUP-AND-FILTER THRU 300-EXIT.
033200* ENHANCE EVERY SURVIVING ROW WITH ITS COMPOSITE RISK SCORE
033300* BEFORE THE PORTFOLIO TOTAL IS KNOWN -- THE PERCENT-OF-PORTFOLIO
033400* STEP BELOW NEEDS THAT TOTAL, SO IT RUNS AS A SEPARATE PASS.
033500     PERFORM 600-ENHANCE-ENTRY THRU 600-EXIT
033600             VARYING ROW-SUB FROM 1 BY 1
033700             UNTIL ROW-SUB > APPMSTR-COUNT.
033800     PERFORM 640-SUM-PORTFOLIO-TOTAL THRU 640-EXIT.
033900     PERFORM 650-CALC-PORTFOLIO-PERCENTS THRU 650-EXIT
034000             VARYING ROW-SUB FROM 1 BY 1
034100             UNTIL ROW-SUB > APPMSTR-COUNT.
034200     PERFORM 500-SORT-BY-APPCODE THRU 500-EXIT.
034300     PERFORM 400-PRINT-SUMMARY-REPORT THRU 400-EXIT.
034400     PERFORM 700-BUILD-CHART-TABLE THRU 700-EXIT.
034500     PERFORM 720-PRINT-CHART THRU 720-EXIT.
034600     PERFORM 820-WRITE-CHART-FILE THRU 820-EXIT.
034700     PERFORM 800-WRITE-ANALYZED-FILE THRU 800-EXIT.
034800     PERFORM 850-PRINT-SAMPLE THRU 850-EXIT.
034900     PERFORM 999-CLEANUP THRU 999-EXIT.
035000     MOVE +0 TO RETURN-CODE.
035100     GOBACK.
035200
035300* OPEN THE DUMP FILE FIRST SO 1000-ABEND-RTN HAS SOMEWHERE TO
035400* WRITE IF EITHER FILE-OPEN CHECK BELOW FAILS.  THE TWO OUTPUT
035500* FILES ARE NOT OPENED UNTIL WE KNOW THE INVENTORY HAS AT LEAST
035600* ONE USABLE RECORD -- NO SENSE CREATING EMPTY OUTPUT.
035700*                                                 -- RDM 09/14/91
035800 000-HOUSEKEEPING.
035900     OPEN OUTPUT SYSOUT.
036000     MOVE SPACES TO ABEND-REC.
036100     MOVE ZERO TO RECORDS-READ     ALLOW-COUNT
036200                  APPMSTR-COUNT    FILTERED-COUNT
036300                  CHART-COUNT      SAMPLE-COUNT
036400                  SCORE-DIST-USED.
036500     INITIALIZE WS-APPMSTR-TABLE.
036600     INITIALIZE WS-ALLOW-TABLE.
036700     INITIALIZE WS-CHART-TABLE.
036800     INITIALIZE WS-SCORE-DIST-TABLE.
036900     PERFORM 050-LOAD-ALLOWLIST-TABLE THRU 050-EXIT.
037000     OPEN INPUT INVTFILE.
037100* ABEND #1 -- SAMPLEDATA.CSV IS NOT THERE OR WILL NOT OPEN.
037200     IF NOT INVT-OK
037300         MOVE "000-HOUSEKEEPING" TO PARA-NAME
037400         MOVE "INVENTORY FILE MISSING OR WILL NOT OPEN"
037500                                   TO ABEND-REASON
037600         MOVE "SAMPLEDATA.CSV"    TO EXPECTED-VAL
037700         MOVE INVT-FSTAT          TO ACTUAL-VAL
037800         DISPLAY "No data to analyze" UPON CONSOLE
037900         GO TO 1000-ABEND-RTN
038000     END-IF.
038100* PRIME THE READ SO THE MAINLINE'S "UNTIL INVT-EOF" TEST BELOW
038200* HAS A FIRST RECORD (OR KNOWS THERE ISN'T ONE) BEFORE IT STARTS.
038300     PERFORM 900-READ-INVTFILE THRU 900-EXIT.
038400* ABEND #2 -- THE FILE OPENED BUT THE FIRST READ HIT END-OF-FILE
038500* IMMEDIATELY, I.E. THE EXTRACT CAME OVER EMPTY.
038600     IF INVT-EOF
038700         MOVE "000-HOUSEKEEPING" TO PARA-NAME
038800         MOVE "INVENTORY FILE CONTAINS NO DATA RECORDS"
038900                                   TO ABEND-REASON
039000         MOVE "AT LEAST 1 REC"    TO EXPECTED-VAL
039100         MOVE "0 RECORDS"         TO ACTUAL-VAL
039200         DISPLAY "No data to analyze" UPON CONSOLE
039300         GO TO 1000-ABEND-RTN
039400     END-IF.
039500     OPEN OUTPUT OUTFILE.
039600     OPEN OUTPUT CHARTFILE.
039700 000-EXIT.
039800     EXIT.
039900
040000* LOADS THE APPS.CSV ALLOW-LIST INTO WS-ALLOW-TABLE, IF THE FILE
040100* IS THERE.  APPS.CSV IS OPTIONAL -- A MISSING ALLOW-LIST FILE IS
040200* NOT AN ABEND CONDITION, IT JUST MEANS THE RUN IS UNFILTERED.
040300* THE COUNT MESSAGE BELOW IS FOR THE OPERATOR'S CONSOLE LOG, NOT
040400* FOR SYSOUT.                                     -- RDM 02/03/92
040500 050-LOAD-ALLOWLIST-TABLE.
040600     OPEN INPUT APPSFILE.
040700     IF NOT APPS-OK
040800         DISPLAY "Apps.csv not found -- continuing unfiltered"
040900                 UPON CONSOLE
041000     ELSE
041100         PERFORM 910-READ-APPSFILE THRU 910-EXIT
041200         PERFORM 055-LOAD-ONE-ALLOW-ROW THRU 055-EXIT
041300                 UNTIL APPS-EOF
041400         CLOSE APPSFILE
041500         MOVE ALLOW-COUNT TO WS-EDIT-SMALL-COUNT
041600         MOVE SPACES TO WS-PRINT-LINE
041700         STRING "Loaded " DELIMITED BY SIZE
041800                WS-EDIT-SMALL-COUNT DELIMITED BY SIZE
041900                " allowed AppCodes from Apps.csv"
042000                                     DELIMITED BY SIZE
042100           INTO WS-PRINT-LINE
042200         DISPLAY WS-PRINT-LINE UPON CONSOLE
042300     END-IF.
042400 050-EXIT.
042500     EXIT.
042600
042700* ONE PASS PER APPS.CSV LINE -- BLANK LINES ARE SKIPPED OUTRIGHT,
042800* AND A LINE THAT TRIMS DOWN TO NOTHING (ALL SPACE) IS ALSO
042900* DROPPED RATHER THAN STORED AS A BLANK ALLOW-LIST ENTRY.
043000 055-LOAD-ONE-ALLOW-ROW.
043100     MOVE SPACES TO ALW-WORK-CODE.
043200     IF FD-APPS-LINE NOT = SPACES
043300         PERFORM 056-TRIM-ALLOW-CODE THRU 056-EXIT
043400         IF ALW-WORK-CODE NOT = SPACES
043500             ADD 1 TO ALLOW-COUNT
043600             MOVE ALW-WORK-CODE TO ALW-APP-CODE(ALLOW-COUNT)
043700         END-IF
043800     END-IF.
043900     PERFORM 910-READ-APPSFILE THRU 910-EXIT.
044000 055-EXIT.
044100     EXIT.
044200
044300* LEFT-TRIMS THE RAW APPS.CSV LINE -- NO INTRINSIC FUNCTION IN
044400* THIS SHOP'S COBOL, SO IT IS DONE A CHARACTER AT A TIME WITH
044500* REFERENCE MODIFICATION.                         -- RDM 02/03/92
044600 056-TRIM-ALLOW-CODE.
044700     MOVE FD-APPS-LINE TO WS-TRIM-WORK.
044800     MOVE 1 TO WS-TRIM-SUB.
044900     PERFORM 057-SKIP-LEADING-SPACE THRU 057-EXIT
045000         UNTIL WS-TRIM-SUB > 10
045100            OR WS-TRIM-WORK(WS-TRIM-SUB:1) NOT = SPACE.
045200     IF WS-TRIM-SUB > 10
045300         MOVE SPACES TO ALW-WORK-CODE
045400     ELSE
045500         MOVE WS-TRIM-WORK(WS-TRIM-SUB:) TO ALW-WORK-CODE
045600     END-IF.
045700 056-EXIT.
045800     EXIT.
045900
046000* SINGLE-CHARACTER STEP OF THE TRIM LOOP ABOVE -- KEPT AS ITS OWN
046100* PARAGRAPH SO THE PERFORM ... UNTIL TEST STAYS A ONE-LINER.
046200 057-SKIP-LEADING-SPACE.
046300     ADD 1 TO WS-TRIM-SUB.
046400 057-EXIT.
046500     EXIT.
046600
046700* ONE ITERATION OF THE LOAD LOOP -- BUILD/BUMP THE WORKING-TABLE
046800* ROW FOR THE RECORD JUST READ, THEN PULL THE NEXT ONE.
046900 100-MAINLINE-LOAD.
047000     PERFORM 150-BUILD-APPCODE-TABLE THRU 150-EXIT.
047100     PERFORM 900-READ-INVTFILE THRU 900-EXIT.
047200 100-EXIT.
047300     EXIT.
047400
047500* CONSOLE PROGRESS MESSAGE -- HOW MANY RAW INVENTORY RECORDS CAME
047600* OFF SAMPLEDATA.CSV BEFORE DEDUPING BY APPCODE.
047700 160-PRINT-LOAD-MSG.
047800     MOVE RECORDS-READ TO WS-EDIT-BIG-COUNT.
047900     MOVE SPACES TO WS-PRINT-LINE.
048000     STRING "Loaded " DELIMITED BY SIZE
048100            WS-EDIT-BIG-COUNT DELIMITED BY SIZE
048200            " records from sampleData.csv" DELIMITED BY SIZE
048300       INTO WS-PRINT-LINE.
048400     DISPLAY WS-PRINT-LINE UPON CONSOLE.
048500 160-EXIT.
048600     EXIT.
048700
048800* BUILDS THE ONE-ROW-PER-APPCODE WORKING TABLE AS THE INVENTORY
048900* IS READ -- THE FIRST RECORD SEEN FOR AN APPCODE SUPPLIES THE
049000* APPLICATIONSERVICE/COMPOSITESCORE/CLASS FIELDS, EVERY RECORD
049100* FOR THAT APPCODE (INCLUDING THE FIRST) BUMPS THE INFRASTRUCTURE
049200* COUNT.  THE ALLOW-LIST TEST IS MADE ONCE, WHEN THE ROW IS
049300* FIRST CREATED.                                  -- RDM 07/11/91
049400 150-BUILD-APPCODE-TABLE.
049500* SEARCH THE IN-USE ROWS ONLY -- AN UNUSED SLOT HAS A SPACE-
049600* FILLED APPMSTR-APP-CODE, WHICH APPMSTR-ENTRY-IN-USE GUARDS
049700* AGAINST MATCHING BY ACCIDENT.
049800     SET APPMSTR-IDX TO 1.
049900     SET APPMSTR-ROW-NOT-FOUND TO TRUE.
050000     SEARCH WS-APPMSTR-ROW
050100         AT END
050200             SET APPMSTR-ROW-NOT-FOUND TO TRUE
050300         WHEN APPMSTR-ENTRY-IN-USE(APPMSTR-IDX)
050400          AND APPMSTR-APP-CODE(APPMSTR-IDX) = INVT-APP-CODE
050500             SET APPMSTR-ROW-FOUND TO TRUE
050600     END-SEARCH.
050700     IF APPMSTR-ROW-FOUND
050800* APPCODE SEEN BEFORE -- JUST ANOTHER PIECE OF INFRASTRUCTURE
050900* UNDER THE SAME APPLICATION, BUMP THE COUNT AND MOVE ON.
051000         ADD 1 TO APPMSTR-TOTAL-INFRASTRUCTURE(APPMSTR-IDX)
051100     ELSE
051200* FIRST TIME THIS APPCODE HAS TURNED UP -- OPEN A NEW ROW AND
051300* CARRY OVER THE DESCRIPTIVE FIELDS FROM THIS RECORD.
051400         ADD 1 TO APPMSTR-COUNT
051500         SET APPMSTR-IDX TO APPMSTR-COUNT
051600         MOVE INVT-APPLICATION-SERVICE TO
051700                 APPMSTR-APPLICATION-SERVICE(APPMSTR-IDX)
051800         MOVE INVT-APP-CODE TO
051900                 APPMSTR-APP-CODE(APPMSTR-IDX)
052000         MOVE INVT-COMPOSITE-SCORE TO
052100                 APPMSTR-COMPOSITE-SCORE(APPMSTR-IDX)
052200         MOVE INVT-CLASS TO
052300                 APPMSTR-CLASS(APPMSTR-IDX)
052400         MOVE 1 TO APPMSTR-TOTAL-INFRASTRUCTURE(APPMSTR-IDX)
052500         SET APPMSTR-ENTRY-IN-USE(APPMSTR-IDX) TO TRUE
052600         MOVE INVT-APP-CODE TO WS-CHK-APP-CODE
052700         PERFORM 200-CHECK-ALLOWLIST THRU 200-EXIT
052800         IF ALW-APPCODE-ALLOWED
052900             SET APPMSTR-APPCODE-ALLOWED(APPMSTR-IDX) TO TRUE
053000         ELSE
053100             SET APPMSTR-APPCODE-EXCLUDED(APPMSTR-IDX) TO TRUE
053200         END-IF
053300     END-IF.
053400 150-EXIT.
053500     EXIT.
053600
053700* EMPTY ALLOW-LIST MEANS NO FILTERING -- APPS.CSV MISSING OR
053800* BLANK MAKES EVERY APPCODE PASS.                 -- RDM 02/03/92
053900 200-CHECK-ALLOWLIST.
054000     IF ALLOW-COUNT = ZERO
054100         SET ALW-APPCODE-ALLOWED TO TRUE
054200     ELSE
054300         SET ALW-APPCODE-EXCLUDED TO TRUE
054400         SET ALW-IDX TO 1
054500         SEARCH WS-ALLOW-ROW
054600             AT END
054700                 SET ALW-APPCODE-EXCLUDED TO TRUE
054800             WHEN ALW-APP-CODE(ALW-IDX) = WS-CHK-APP-CODE
054900                 SET ALW-APPCODE-ALLOWED TO TRUE
055000         END-SEARCH
055100     END-IF.
055200 200-EXIT.
055300     EXIT.
055400
055500* DROPS EVERY WORKING ROW WHOSE APPCODE DID NOT SURVIVE THE
055600* APPS.CSV ALLOW-LIST, COMPACTING THE TABLE IN PLACE.  ALSO
055700* COVERS THE "COUNT" STEP OF THE RUN SINCE THE PER-APPCODE
055800* COUNTS WERE ALREADY ACCUMULATED ACROSS ALL INPUT RECORDS BY
055900* 150-BUILD-APPCODE-TABLE ABOVE.                  -- RDM 09/14/91
056000 300-DEDUP-AND-FILTER.
056100     MOVE ZERO TO FILTERED-COUNT.
056200     SET APPMSTR-IDX2 TO 1.
056300     PERFORM 310-FILTER-ONE-ROW THRU 310-EXIT
056400             VARYING APPMSTR-IDX FROM 1 BY 1
056500             UNTIL APPMSTR-IDX > APPMSTR-COUNT.
056600     MOVE FILTERED-COUNT TO APPMSTR-COUNT.
056700* TWO CONSOLE LINES -- ONE NAMES THE FILTER RESULT, THE OTHER
056800* THE DEDUPED COUNT.  BOTH NUMBERS HAPPEN TO BE THE SAME VALUE
056900* SINCE FILTERED-COUNT ONLY COUNTS ROWS ALREADY DEDUPED BY
057000* 150-BUILD-APPCODE-TABLE, BUT THE OPERATOR SEES TWO DISTINCT
057100* FACTS ABOUT THE RUN, SO BOTH ARE PRINTED.
057200     MOVE FILTERED-COUNT TO WS-EDIT-SMALL-COUNT.
057300     MOVE SPACES TO WS-PRINT-LINE.
057400     STRING "Filtered to " DELIMITED BY SIZE
057500            WS-EDIT-SMALL-COUNT DELIMITED BY SIZE
057600            " AppCodes based on Apps.csv" DELIMITED BY SIZE
057700       INTO WS-PRINT-LINE.
057800     DISPLAY WS-PRINT-LINE UPON CONSOLE.
057900     MOVE SPACES TO WS-PRINT-LINE.
058000     STRING "Found " DELIMITED BY SIZE
058100            WS-EDIT-SMALL-COUNT DELIMITED BY SIZE
058200            " unique AppCodes" DELIMITED BY SIZE
058300       INTO WS-PRINT-LINE.
058400     DISPLAY WS-PRINT-LINE UPON CONSOLE.
058500 300-EXIT.
058600     EXIT.
058700
058800* COMPACTS ONE ROW -- SLIDES AN ALLOWED ROW DOWN TO THE NEXT OPEN
058900* SLOT (APPMSTR-IDX2) IF IT IS NOT ALREADY THERE; AN EXCLUDED ROW
059000* IS SIMPLY SKIPPED OVER AND LEFT BEHIND.
059100 310-FILTER-ONE-ROW.
059200     IF APPMSTR-APPCODE-ALLOWED(APPMSTR-IDX)
059300         IF APPMSTR-IDX2 NOT = APPMSTR-IDX
059400             MOVE WS-APPMSTR-ROW(APPMSTR-IDX)
059500               TO WS-APPMSTR-ROW(APPMSTR-IDX2)
059600         END-IF
059700         ADD 1 TO FILTERED-COUNT
059800         SET APPMSTR-IDX2 UP BY 1
059900     END-IF.
060000 310-EXIT.
060100     EXIT.
060200
060300* ENHANCE:  MAP THE TEXTUAL SCORE AND CALCULATE THE COMPOSITE
060400* RISK SCORE FOR ONE SURVIVING APPCODE ROW.       -- RDM 09/14/91
060500 600-ENHANCE-ENTRY.
060600* SCORMAP TURNS THE TEXTUAL RATING (HIGH/MODERATE HIGH/MODERATE/
060700* LOW) INTO THE FIXED NUMERIC WEIGHT -- SEE THE SCORMAP LISTING
060800* FOR THE TABLE ITSELF.
060900     MOVE APPMSTR-COMPOSITE-SCORE(ROW-SUB) TO HOLD-SCORE-TEXT.
061000     CALL "SCORMAP" USING HOLD-SCORE-TEXT,
061100                           SCORMAP-SCORE-NUMBER.
061200     MOVE SCORMAP-SCORE-NUMBER TO
061300             APPMSTR-SCORE-NUMBER(ROW-SUB).
061400* RSKCALC WITH CALC-TYPE-SW SET TO "S" MULTIPLIES THE SCORE
061500* NUMBER BY THE ITEM COUNT TO GET THE COMPOSITE RISK SCORE.
061600* THE PERCENT-OF-PORTFOLIO FIGURE IS NOT KNOWN YET -- IT IS
061700* CALCULATED IN A LATER PASS, ONCE EVERY ROW HAS A RISK SCORE
061800* AND THE PORTFOLIO TOTAL HAS BEEN SUMMED.
061900     SET CALC-SCORE-TO-RISK TO TRUE.
062000     MOVE SCORMAP-SCORE-NUMBER TO CALC-SCORE-NUMBER.
062100     MOVE APPMSTR-TOTAL-INFRASTRUCTURE(ROW-SUB)
062200       TO CALC-ITEM-COUNT.
062300     CALL "RSKCALC" USING RSKCALC-PARM, CALC-RETURN-CD.
062400     MOVE CALC-RISK-SCORE TO APPMSTR-RISK-SCORE(ROW-SUB).
062500 600-EXIT.
062600     EXIT.
062700
062800* ADDS EVERY ROW'S COMPOSITE RISK SCORE INTO ONE PORTFOLIO TOTAL
062900* -- THIS HAS TO FINISH BEFORE ANY ROW'S PERCENT-OF-PORTFOLIO CAN
063000* BE CALCULATED, SO IT RUNS AS ITS OWN PASS BETWEEN 600-ENHANCE-
063100* ENTRY AND 650-CALC-PORTFOLIO-PERCENTS.
063200 640-SUM-PORTFOLIO-TOTAL.
063300     MOVE ZERO TO WS-TOTAL-RISK-SCORE.
063400     PERFORM 645-ADD-ONE-RISK-SCORE THRU 645-EXIT
063500             VARYING ROW-SUB FROM 1 BY 1
063600             UNTIL ROW-SUB > APPMSTR-COUNT.
063700 640-EXIT.
063800     EXIT.
063900
064000 645-ADD-ONE-RISK-SCORE.
064100     ADD APPMSTR-RISK-SCORE(ROW-SUB) TO WS-TOTAL-RISK-SCORE.
064200 645-EXIT.
064300     EXIT.
064400
064500* PERCENT-OF-PORTFOLIO PASS -- RSKCALC WITH CALC-TYPE-SW SET TO
064600* "P" DIVIDES THIS ROW'S RISK SCORE BY THE PORTFOLIO TOTAL JUST
064700* SUMMED IN 640-SUM-PORTFOLIO-TOTAL.  RSKCALC ITSELF GUARDS THE
064800* ZERO-TOTAL CASE (PR00187), SO NO CHECK IS NEEDED HERE.
064900 650-CALC-PORTFOLIO-PERCENTS.
065000     SET CALC-PERCENT-OF-PORTFOLIO TO TRUE.
065100     MOVE APPMSTR-RISK-SCORE(ROW-SUB) TO CALC-RISK-SCORE.
065200     MOVE WS-TOTAL-RISK-SCORE TO CALC-PORTFOLIO-TOTAL.
065300     CALL "RSKCALC" USING RSKCALC-PARM, CALC-RETURN-CD.
065400     MOVE CALC-RISK-PERCENT TO APPMSTR-RISK-PERCENT(ROW-SUB).
065500 650-EXIT.
065600     EXIT.
065700
065800* ASCENDING STABLE INSERTION SORT OF THE SURVIVING APPCODE ROWS
065900* -- THE SHOP'S JCL NEVER RAN THIS JOB THROUGH A SORT STEP SO
066000* THE ORDERING IS DONE IN-LINE, THE SAME AS THE OLD EQUIPMENT
066100* TABLE LOOKUP IN PATSRCH.                         -- RDM 09/14/91
066200 500-SORT-BY-APPCODE.
066300* A ONE-ROW TABLE IS ALREADY SORTED -- SKIP THE SORT OUTRIGHT
066400* RATHER THAN PERFORM A LOOP THAT WOULD NEVER EXECUTE ANYWAY.
066500     IF APPMSTR-COUNT > 1
066600         PERFORM 510-APPMSTR-OUTER-SORT THRU 510-EXIT
066700                 VARYING APPMSTR-IDX FROM 2 BY 1
066800                 UNTIL APPMSTR-IDX > APPMSTR-COUNT
066900     END-IF.
067000 500-EXIT.
067100     EXIT.
067200
067300* LIFTS THE ROW AT APPMSTR-IDX OUT TO HOLD-ENTRY, THEN SLIDES
067400* EVERY LARGER-APPCODE ROW AHEAD OF IT DOWN ONE SLOT UNTIL THE
067500* RIGHT RESTING PLACE IS FOUND.
067600 510-APPMSTR-OUTER-SORT.
067700     MOVE WS-APPMSTR-ROW(APPMSTR-IDX) TO HOLD-ENTRY.
067800     SET APPMSTR-IDX2 TO APPMSTR-IDX.
067900     PERFORM 520-APPMSTR-SHIFT-DOWN THRU 520-EXIT
068000         UNTIL APPMSTR-IDX2 = 1
068100            OR APPMSTR-APP-CODE(APPMSTR-IDX2 - 1)
068200               NOT > HOLD-APP-CODE.
068300     MOVE HOLD-ENTRY TO WS-APPMSTR-ROW(APPMSTR-IDX2).
068400 510-EXIT.
068500     EXIT.
068600
068700* ONE SHIFT STEP OF THE INSERTION SORT ABOVE -- MOVES THE WHOLE
068800* ROW, NOT JUST THE APPCODE, SINCE THE SORT REORDERS ENTIRE
068900* APPMSTR ENTRIES.
069000 520-APPMSTR-SHIFT-DOWN.
069100     MOVE WS-APPMSTR-ROW(APPMSTR-IDX2 - 1)
069200       TO WS-APPMSTR-ROW(APPMSTR-IDX2).
069300     SET APPMSTR-IDX2 DOWN BY 1.
069400 520-EXIT.
069500     EXIT.
069600
069700* PRINTS THE SUMMARY REPORT -- APPCODE COUNTS IN APPCODE ORDER
069800* (THE TABLE IS ALREADY SORTED BY 500-SORT-BY-APPCODE BY THE
069900* TIME THIS IS CALLED), THEN THE SCORE-DISTRIBUTION BREAKDOWN,
070000* BUILT AND SORTED FRESH EVERY RUN.                -- RDM 09/14/91
070100 400-PRINT-SUMMARY-REPORT.
070200* BANNER AND BLANK LINE TO OPEN THE REPORT ON A FRESH SYSOUT
070300* PAGE -- WS-EQUALS-50 IS THE SAME RULE-LINE THE RISK CHART
070400* BELOW USES FOR ITS OWN BANNER.
070500     MOVE WS-EQUALS-50 TO WS-PRINT-LINE.
070600     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING PAGE.
070700     MOVE SPACES TO WS-PRINT-LINE.
070800     STRING "DATA ANALYSIS SUMMARY" DELIMITED BY SIZE
070900       INTO WS-PRINT-LINE.
071000     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
071100     MOVE WS-EQUALS-50 TO WS-PRINT-LINE.
071200     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
071300     MOVE SPACES TO WS-PRINT-LINE.
071400     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
071500
071600* RECORD/APPCODE COUNTS -- APPMSTR-COUNT IS BOTH FIGURES SINCE
071700* THE TABLE HOLDS ONE ROW PER UNIQUE, SURVIVING APPCODE.
071800     MOVE APPMSTR-COUNT TO WS-EDIT-SMALL-COUNT.
071900     MOVE SPACES TO WS-PRINT-LINE.
072000     STRING "Total records: " DELIMITED BY SIZE
072100            WS-EDIT-SMALL-COUNT DELIMITED BY SIZE
072200       INTO WS-PRINT-LINE.
072300     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
072400
072500     MOVE SPACES TO WS-PRINT-LINE.
072600     STRING "Unique AppCodes: " DELIMITED BY SIZE
072700            WS-EDIT-SMALL-COUNT DELIMITED BY SIZE
072800       INTO WS-PRINT-LINE.
072900     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
073000
073100* PER-APPCODE INFRASTRUCTURE-ITEM COUNTS, ONE LINE EACH, IN THE
073200* APPCODE ORDER THE TABLE IS ALREADY SORTED INTO.
073300     MOVE SPACES TO WS-PRINT-LINE.
073400     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
073500     MOVE SPACES TO WS-PRINT-LINE.
073600     STRING "AppCode counts:" DELIMITED BY SIZE
073700       INTO WS-PRINT-LINE.
073800     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
073900     PERFORM 440-PRINT-ONE-APPCODE-COUNT THRU 440-EXIT
074000             VARYING ROW-SUB FROM 1 BY 1
074100             UNTIL ROW-SUB > APPMSTR-COUNT.
074200
074300* COMPOSITESCORE DISTRIBUTION -- BUILD THE TABLE FROM SCRATCH,
074400* SORT IT, THEN PRINT IT.  SCORE-DIST-USED BOUNDS BOTH THE BUILD
074500* AND THE SORT TO THE ROWS ACTUALLY IN USE, NOT THE FULL
074600* OCCURS 20 SIZE OF WS-SCORE-DIST-TABLE.
074700     MOVE SPACES TO WS-PRINT-LINE.
074800     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
074900     MOVE SPACES TO WS-PRINT-LINE.
075000     STRING "CompositeScore distribution:" DELIMITED BY SIZE
075100       INTO WS-PRINT-LINE.
075200     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
075300     PERFORM 420-ADD-SCORE-DIST-ROW THRU 420-EXIT
075400             VARYING ROW-SUB FROM 1 BY 1
075500             UNTIL ROW-SUB > APPMSTR-COUNT.
075600     PERFORM 430-SORT-SCORE-DIST THRU 430-EXIT.
075700     PERFORM 450-PRINT-ONE-SCORE-DIST THRU 450-EXIT
075800             VARYING SCORE-IDX FROM 1 BY 1
075900             UNTIL SCORE-IDX > SCORE-DIST-USED.
076000
076100* PORTFOLIO-WIDE RISK SCORE TOTAL, SUMMED EARLIER BY 640-SUM-
076200* PORTFOLIO-TOTAL FOR THE PERCENT-OF-PORTFOLIO CALCULATION.
076300     MOVE SPACES TO WS-PRINT-LINE.
076400     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
076500     MOVE WS-TOTAL-RISK-SCORE TO WS-EDIT-TOTAL-RISK.
076600     MOVE SPACES TO WS-PRINT-LINE.
076700     STRING "Total Composite Risk Score across all "
076800                                           DELIMITED BY SIZE
076900            "AppCodes: "                   DELIMITED BY SIZE
077000            WS-EDIT-TOTAL-RISK             DELIMITED BY SIZE
077100       INTO WS-PRINT-LINE.
077200     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
077300
077400* CLOSING GLOSSARY -- NAMES THE FOUR FIELDS THIS JOB ADDS TO THE
077500* RAW INVENTORY DATA, FOR ANY READER WHO ONLY SEES THE SUMMARY
077600* REPORT AND NEVER OPENS ANALYZED_DATA.CSV ITSELF.
077700     MOVE SPACES TO WS-PRINT-LINE.
077800     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
077900     MOVE SPACES TO WS-PRINT-LINE.
078000     STRING "New attributes added:" DELIMITED BY SIZE
078100       INTO WS-PRINT-LINE.
078200     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
078300     MOVE SPACES TO WS-PRINT-LINE.
078400     STRING "  - TotalInfrastructure: Count of items per "
078500                                           DELIMITED BY SIZE
078600            "AppCode"                      DELIMITED BY SIZE
078700       INTO WS-PRINT-LINE.
078800     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
078900     MOVE SPACES TO WS-PRINT-LINE.
079000     STRING "  - CompositeScoreNumber: Numeric mapping of "
079100                                           DELIMITED BY SIZE
079200            "CompositeScore"                DELIMITED BY SIZE
079300       INTO WS-PRINT-LINE.
079400     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
079500     MOVE SPACES TO WS-PRINT-LINE.
079600     STRING "  - CompositeRiskScore: CompositeScoreNumber x "
079700                                           DELIMITED BY SIZE
079800            "TotalInfrastructure"          DELIMITED BY SIZE
079900       INTO WS-PRINT-LINE.
080000     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
080100     MOVE SPACES TO WS-PRINT-LINE.
080200     STRING "  - CompositeRiskScorePercent: (CompositeRisk"
080300                                           DELIMITED BY SIZE
080400            "Score / Total) x 100"         DELIMITED BY SIZE
080500       INTO WS-PRINT-LINE.
080600     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
080700 400-EXIT.
080800     EXIT.
080900
081000* ONE LINE OF THE APPCODE-COUNTS BLOCK -- APPCODE, COLON, ITEM
081100* COUNT.
081200 440-PRINT-ONE-APPCODE-COUNT.
081300     MOVE APPMSTR-TOTAL-INFRASTRUCTURE(ROW-SUB)
081400       TO WS-EDIT-SMALL-COUNT.
081500     MOVE SPACES TO WS-PRINT-LINE.
081600     STRING "  "                        DELIMITED BY SIZE
081700            APPMSTR-APP-CODE(ROW-SUB)    DELIMITED BY SIZE
081800            ": "                         DELIMITED BY SIZE
081900            WS-EDIT-SMALL-COUNT          DELIMITED BY SIZE
082000            " items"                     DELIMITED BY SIZE
082100       INTO WS-PRINT-LINE.
082200     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
082300 440-EXIT.
082400     EXIT.
082500
082600* ADDS ONE ROW'S COMPOSITESCORE TEXT TO THE SCORE-DISTRIBUTION
082700* TABLE, OR BUMPS THE COUNT IF THE TEXT IS ALREADY THERE.  THE
082800* SCORE-IDX <= SCORE-DIST-USED TEST IN THE WHEN CLAUSE KEEPS A
082900* BLANK COMPOSITESCORE FROM MATCHING AN UNUSED (SPACE-FILLED)
083000* TABLE SLOT BEYOND THE ROWS BUILT SO FAR.         -- RDM 01/11/93
083100 420-ADD-SCORE-DIST-ROW.
083200     SET SCORE-IDX TO 1.
083300     SET SCORE-DIST-ROW-NOT-FOUND TO TRUE.
083400     SEARCH WS-SCORE-DIST-ROW
083500         AT END
083600             SET SCORE-DIST-ROW-NOT-FOUND TO TRUE
083700         WHEN SCORE-IDX <= SCORE-DIST-USED
083800          AND SCORE-DIST-TEXT(SCORE-IDX) =
083900              APPMSTR-COMPOSITE-SCORE(ROW-SUB)
084000             SET SCORE-DIST-ROW-FOUND TO TRUE
084100     END-SEARCH.
084200     IF SCORE-DIST-ROW-FOUND
084300* RATING SEEN BEFORE ON THIS RUN -- JUST BUMP ITS COUNT.
084400         ADD 1 TO SCORE-DIST-COUNT(SCORE-IDX)
084500     ELSE
084600* FIRST APPCODE WITH THIS RATING -- OPEN A NEW DISTRIBUTION ROW.
084700         ADD 1 TO SCORE-DIST-USED
084800         MOVE APPMSTR-COMPOSITE-SCORE(ROW-SUB)
084900           TO SCORE-DIST-TEXT(SCORE-DIST-USED)
085000         MOVE APPMSTR-SCORE-NUMBER(ROW-SUB)
085100           TO SCORE-DIST-NUMBER(SCORE-DIST-USED)
085200         MOVE 1 TO SCORE-DIST-COUNT(SCORE-DIST-USED)
085300     END-IF.
085400 420-EXIT.
085500     EXIT.
085600
085700* ASCENDING STABLE INSERTION SORT OF THE SCORE-DISTRIBUTION
085800* TABLE, BOUNDED BY SCORE-DIST-USED, NOT THE FULL OCCURS 20
085900* SIZE.                                            -- RDM 01/11/93
086000 430-SORT-SCORE-DIST.
086100     IF SCORE-DIST-USED > 1
086200         PERFORM 432-SCORE-DIST-OUTER-SORT THRU 432-EXIT
086300                 VARYING SCORE-IDX FROM 2 BY 1
086400                 UNTIL SCORE-IDX > SCORE-DIST-USED
086500     END-IF.
086600 430-EXIT.
086700     EXIT.
086800
086900* SAME INSERTION-SORT SHAPE AS 510-APPMSTR-OUTER-SORT, JUST
087000* AGAINST THE SCORE-DISTRIBUTION TABLE'S THREE FIELDS INSTEAD
087100* OF A WHOLE APPMSTR ROW -- THIS TABLE HAS NO GROUP-LEVEL HOLD
087200* AREA, SO EACH FIELD IS CARRIED SEPARATELY.
087300 432-SCORE-DIST-OUTER-SORT.
087400     MOVE SCORE-DIST-TEXT(SCORE-IDX)   TO WS-SD-HOLD-TEXT.
087500     MOVE SCORE-DIST-NUMBER(SCORE-IDX) TO WS-SD-HOLD-NUMBER.
087600     MOVE SCORE-DIST-COUNT(SCORE-IDX)  TO WS-SD-HOLD-COUNT.
087700     SET SCORE-IDX2 TO SCORE-IDX.
087800     PERFORM 434-SCORE-DIST-SHIFT-DOWN THRU 434-EXIT
087900         UNTIL SCORE-IDX2 = 1
088000            OR SCORE-DIST-TEXT(SCORE-IDX2 - 1)
088100               NOT > WS-SD-HOLD-TEXT.
088200     MOVE WS-SD-HOLD-TEXT   TO SCORE-DIST-TEXT(SCORE-IDX2).
088300     MOVE WS-SD-HOLD-NUMBER TO SCORE-DIST-NUMBER(SCORE-IDX2).
088400     MOVE WS-SD-HOLD-COUNT  TO SCORE-DIST-COUNT(SCORE-IDX2).
088500 432-EXIT.
088600     EXIT.
088700
088800* ONE SHIFT STEP OF 432-SCORE-DIST-OUTER-SORT -- THREE MOVES
088900* BECAUSE THE TABLE HAS NO GROUP-LEVEL HOLD AREA TO MOVE AS A
089000* UNIT.
089100 434-SCORE-DIST-SHIFT-DOWN.
089200     MOVE SCORE-DIST-TEXT(SCORE-IDX2 - 1)
089300       TO SCORE-DIST-TEXT(SCORE-IDX2).
089400     MOVE SCORE-DIST-NUMBER(SCORE-IDX2 - 1)
089500       TO SCORE-DIST-NUMBER(SCORE-IDX2).
089600     MOVE SCORE-DIST-COUNT(SCORE-IDX2 - 1)
089700       TO SCORE-DIST-COUNT(SCORE-IDX2).
089800     SET SCORE-IDX2 DOWN BY 1.
089900 434-EXIT.
090000     EXIT.
090100
090200* ONE LINE OF THE DISTRIBUTION BLOCK -- RATING TEXT, ITS MAPPED
090300* NUMBER IN PARENS, AND THE APPCODE COUNT AT THAT RATING.
090400 450-PRINT-ONE-SCORE-DIST.
090500     MOVE SCORE-DIST-NUMBER(SCORE-IDX) TO WS-EDIT-SCORE-NUM.
090600     MOVE SCORE-DIST-COUNT(SCORE-IDX)  TO WS-EDIT-SMALL-COUNT.
090700     MOVE SPACES TO WS-PRINT-LINE.
090800     STRING "  "                         DELIMITED BY SIZE
090900            SCORE-DIST-TEXT(SCORE-IDX)    DELIMITED BY SIZE
091000            " (-> "                       DELIMITED BY SIZE
091100            WS-EDIT-SCORE-NUM             DELIMITED BY SIZE
091200            "): "                         DELIMITED BY SIZE
091300            WS-EDIT-SMALL-COUNT           DELIMITED BY SIZE
091400            " items"                      DELIMITED BY SIZE
091500       INTO WS-PRINT-LINE.
091600     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
091700 450-EXIT.
091800     EXIT.
091900
092000* BUILDS THE RANKED RISK CHART FROM THE (ALREADY APPCODE-SORTED)
092100* APPMSTR TABLE -- ONE CHART ROW PER SURVIVING APPCODE, RANKED
092200* 1-N BY DESCENDING COMPOSITERISKSCOREPERCENT, TIES KEEPING THE
092300* APPCODE ORDER THEY ARRIVED IN.                   -- RDM 09/14/91
092400 700-BUILD-CHART-TABLE.
092500     MOVE ZERO TO CHART-COUNT.
092600     PERFORM 705-COPY-ONE-CHART-ROW THRU 705-EXIT
092700             VARYING ROW-SUB FROM 1 BY 1
092800             UNTIL ROW-SUB > APPMSTR-COUNT.
092900* SAME ONE-ROW SHORTCUT AS 500-SORT-BY-APPCODE -- A SINGLE CHART
093000* ROW NEEDS NO SORTING.
093100     IF CHART-COUNT > 1
093200         PERFORM 715-CHART-OUTER-SORT THRU 715-EXIT
093300                 VARYING CHART-IDX FROM 2 BY 1
093400                 UNTIL CHART-IDX > CHART-COUNT
093500     END-IF.
093600* RANKS ARE ASSIGNED AFTER THE SORT, NOT DURING IT -- CHART-RANK
093700* IS SIMPLY THE ROW'S FINAL POSITION, 1 THROUGH CHART-COUNT.
093800     PERFORM 725-ASSIGN-ONE-RANK THRU 725-EXIT
093900             VARYING CHART-SUB FROM 1 BY 1
094000             UNTIL CHART-SUB > CHART-COUNT.
094100 700-EXIT.
094200     EXIT.
094300
094400* COPIES ONE APPMSTR ROW'S APPCODE AND RISK FIGURES INTO A NEW
094500* CHART-TABLE ROW.  CHART-RANK IS LEFT ZERO HERE -- IT IS FILLED
094600* IN LATER BY 725-ASSIGN-ONE-RANK, AFTER THE SORT.
094700 705-COPY-ONE-CHART-ROW.
094800     ADD 1 TO CHART-COUNT.
094900     MOVE APPMSTR-APP-CODE(ROW-SUB)
095000       TO CHART-APP-CODE(CHART-COUNT).
095100     MOVE APPMSTR-RISK-SCORE(ROW-SUB)
095200       TO CHART-RISK-SCORE(CHART-COUNT).
095300     MOVE APPMSTR-RISK-PERCENT(ROW-SUB)
095400       TO CHART-RISK-PERCENT(CHART-COUNT).
095500     MOVE ZERO TO CHART-RANK(CHART-COUNT).
095600 705-EXIT.
095700     EXIT.
095800
095900* DESCENDING STABLE INSERTION SORT ON RISK PERCENT -- THE SHIFT
096000* CONDITION USES "NOT <" SO A TIE STOPS THE SHIFT, LEAVING THE
096100* EARLIER (LOWER APPCODE) ENTRY AHEAD OF THE LATER ONE.
096200*                                                  -- RDM 09/14/91
096300 715-CHART-OUTER-SORT.
096400     MOVE WS-CHART-ROW(CHART-IDX) TO HOLD-C-ENTRY.
096500     SET CHART-IDX2 TO CHART-IDX.
096600     PERFORM 716-CHART-SHIFT-DOWN THRU 716-EXIT
096700         UNTIL CHART-IDX2 = 1
096800            OR CHART-RISK-PERCENT(CHART-IDX2 - 1)
096900               NOT < HOLD-C-RISK-PERCENT.
097000     MOVE HOLD-C-ENTRY TO WS-CHART-ROW(CHART-IDX2).
097100 715-EXIT.
097200     EXIT.
097300
097400* ONE SHIFT STEP OF THE CHART SORT -- MOVES THE WHOLE ROW, SAME
097500* AS 520-APPMSTR-SHIFT-DOWN DOES FOR THE APPCODE SORT.
097600 716-CHART-SHIFT-DOWN.
097700     MOVE WS-CHART-ROW(CHART-IDX2 - 1)
097800       TO WS-CHART-ROW(CHART-IDX2).
097900     SET CHART-IDX2 DOWN BY 1.
098000 716-EXIT.
098100     EXIT.
098200
098300* CHART-SUB'S OWN VALUE IS ITS RANK -- THE TABLE IS ALREADY IN
098400* DESCENDING RISK-PERCENT ORDER BY THE TIME THIS RUNS.
098500 725-ASSIGN-ONE-RANK.
098600     MOVE CHART-SUB TO CHART-RANK(CHART-SUB).
098700 725-EXIT.
098800     EXIT.
098900
099000* PRINTS THE RISK CHART TO SYSOUT -- SAME BANNER/RULE-LINE STYLE
099100* AS 400-PRINT-SUMMARY-REPORT, ON ITS OWN FRESH PAGE.
099200 720-PRINT-CHART.
099300     MOVE WS-EQUALS-50 TO WS-PRINT-LINE.
099400     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING PAGE.
099500     MOVE SPACES TO WS-PRINT-LINE.
099600     STRING "RISK CHART" DELIMITED BY SIZE INTO WS-PRINT-LINE.
099700     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
099800     MOVE WS-EQUALS-50 TO WS-PRINT-LINE.
099900     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
100000     MOVE SPACES TO WS-PRINT-LINE.
100100     STRING "Rank  AppCode     CompositeRiskScore  Percent"
100200       DELIMITED BY SIZE INTO WS-PRINT-LINE.
100300     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
100400     PERFORM 726-PRINT-ONE-CHART-ROW THRU 726-EXIT
100500             VARYING CHART-SUB FROM 1 BY 1
100600             UNTIL CHART-SUB > CHART-COUNT.
100700     MOVE WS-EQUALS-50 TO WS-PRINT-LINE.
100800     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
100900     MOVE CHART-COUNT TO WS-EDIT-SMALL-COUNT.
101000     MOVE SPACES TO WS-PRINT-LINE.
101100     STRING "Total records: " DELIMITED BY SIZE
101200            WS-EDIT-SMALL-COUNT DELIMITED BY SIZE
101300       INTO WS-PRINT-LINE.
101400     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
101500 720-EXIT.
101600     EXIT.
101700
101800* ONE RISK-CHART LINE -- RANK, APPCODE, RISK SCORE, PERCENT.
101900 726-PRINT-ONE-CHART-ROW.
102000     MOVE CHART-RANK(CHART-SUB)         TO WS-EDIT-RANK.
102100     MOVE CHART-RISK-SCORE(CHART-SUB)   TO WS-EDIT-RISK-SCORE.
102200* CONSOLE CHART SHOWS THE PERCENT TO 1 DECIMAL -- THE 2-DECIMAL
102300* EDIT FIELD BELOW IS FOR THE risk_chart.csv FILE LAYOUT ONLY,
102400* NOT FOR THIS LISTING.                            -- RDM 10/02/02
102500     COMPUTE WS-EDIT-CHART-PERCENT ROUNDED =
102600             CHART-RISK-PERCENT(CHART-SUB).
102700     MOVE SPACES TO WS-PRINT-LINE.
102800     STRING WS-EDIT-RANK                 DELIMITED BY SIZE
102900            "  "                         DELIMITED BY SIZE
103000            CHART-APP-CODE(CHART-SUB)    DELIMITED BY SIZE
103100            "  "                         DELIMITED BY SIZE
103200            WS-EDIT-RISK-SCORE           DELIMITED BY SIZE
103300            "  "                         DELIMITED BY SIZE
103400            WS-EDIT-CHART-PERCENT        DELIMITED BY SIZE
103500       INTO WS-PRINT-LINE.
103600     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
103700 726-EXIT.
103800     EXIT.
103900
104000* WRITES RISK_CHART.CSV -- HEADER LINE FIRST, THEN ONE DETAIL
104100* LINE PER CHART ROW IN RANK ORDER (THE TABLE IS ALREADY RANKED
104200* BY 700-BUILD-CHART-TABLE BY THE TIME THIS RUNS).
104300 820-WRITE-CHART-FILE.
104400     MOVE SPACES TO WS-CSV-LINE.
104500     STRING "Rank,AppCode,CompositeRiskScore,"
104600                                           DELIMITED BY SIZE
104700            "CompositeRiskScorePercent"    DELIMITED BY SIZE
104800       INTO WS-CSV-LINE.
104900     WRITE FD-CHART-LINE FROM WS-CSV-LINE.
105000     PERFORM 825-WRITE-ONE-CHART-LINE THRU 825-EXIT
105100             VARYING CHART-SUB FROM 1 BY 1
105200             UNTIL CHART-SUB > CHART-COUNT.
105300 820-EXIT.
105400     EXIT.
105500
105600* ONE DETAIL LINE OF RISK_CHART.CSV -- KEEPS THE 2-DECIMAL
105700* WS-EDIT-RISK-PERCENT EDIT FIELD, MATCHING THE FILE'S OWN
105800* 9(3)V9(2) RECORD LAYOUT (SEE RISKCHT COPYBOOK).  THIS IS NOT
105900* THE SAME FIELD 726-PRINT-ONE-CHART-ROW USES FOR THE CONSOLE.
106000 825-WRITE-ONE-CHART-LINE.
106100     MOVE CHART-RANK(CHART-SUB)         TO WS-EDIT-RANK.
106200     MOVE CHART-RISK-SCORE(CHART-SUB)   TO WS-EDIT-RISK-SCORE.
106300     MOVE CHART-RISK-PERCENT(CHART-SUB) TO WS-EDIT-RISK-PERCENT.
106400     MOVE SPACES TO WS-CSV-LINE.
106500     STRING WS-EDIT-RANK                 DELIMITED BY SIZE
106600            ","                          DELIMITED BY SIZE
106700            CHART-APP-CODE(CHART-SUB)    DELIMITED BY SIZE
106800            ","                          DELIMITED BY SIZE
106900            WS-EDIT-RISK-SCORE           DELIMITED BY SIZE
107000            ","                          DELIMITED BY SIZE
107100            WS-EDIT-RISK-PERCENT         DELIMITED BY SIZE
107200       INTO WS-CSV-LINE.
107300     WRITE FD-CHART-LINE FROM WS-CSV-LINE.
107400 825-EXIT.
107500     EXIT.
107600
107700* WRITES THE ENHANCED APPCODE RECORDS TO ANALYZED_DATA.CSV, ONE
107800* LINE PER SURVIVING APPCODE, IN APPCODE ORDER (THE TABLE HAS
107900* BEEN SORTED BY 500-SORT-BY-APPCODE ALREADY).     -- RDM 09/14/91
108000 800-WRITE-ANALYZED-FILE.
108100     MOVE SPACES TO WS-CSV-LINE.
108200     STRING "ApplicationService,AppCode,CompositeScore,"
108300                                           DELIMITED BY SIZE
108400            "Class,TotalInfrastructure,"   DELIMITED BY SIZE
108500            "CompositeScoreNumber,CompositeRiskScore,"
108600                                           DELIMITED BY SIZE
108700            "CompositeRiskScorePercent"    DELIMITED BY SIZE
108800       INTO WS-CSV-LINE.
108900     WRITE FD-OUT-LINE FROM WS-CSV-LINE.
109000     PERFORM 805-WRITE-ONE-ANALYZED-LINE THRU 805-EXIT
109100             VARYING ROW-SUB FROM 1 BY 1
109200             UNTIL ROW-SUB > APPMSTR-COUNT.
109300 800-EXIT.
109400     EXIT.
109500
109600* ONE DETAIL LINE OF ANALYZED_DATA.CSV -- ALL EIGHT COLUMNS OF
109700* THE ENHANCED OUTPUT RECORD, RAW TEXT FIELDS FIRST, THEN THE
109800* FOUR FIELDS THIS JOB ADDS.
109900 805-WRITE-ONE-ANALYZED-LINE.
110000     MOVE APPMSTR-TOTAL-INFRASTRUCTURE(ROW-SUB)
110100       TO WS-EDIT-TOTAL-INFRA.
110200     MOVE APPMSTR-SCORE-NUMBER(ROW-SUB)  TO WS-EDIT-SCORE-NUM.
110300     MOVE APPMSTR-RISK-SCORE(ROW-SUB)    TO WS-EDIT-RISK-SCORE.
110400     MOVE APPMSTR-RISK-PERCENT(ROW-SUB)  TO WS-EDIT-RISK-PERCENT.
110500     MOVE SPACES TO WS-CSV-LINE.
110600     STRING APPMSTR-APPLICATION-SERVICE(ROW-SUB)
110700                                           DELIMITED BY SIZE
110800            ","                           DELIMITED BY SIZE
110900            APPMSTR-APP-CODE(ROW-SUB)     DELIMITED BY SIZE
111000            ","                           DELIMITED BY SIZE
111100            APPMSTR-COMPOSITE-SCORE(ROW-SUB)
111200                                           DELIMITED BY SIZE
111300            ","                           DELIMITED BY SIZE
111400            APPMSTR-CLASS(ROW-SUB)        DELIMITED BY SIZE
111500            ","                           DELIMITED BY SIZE
111600            WS-EDIT-TOTAL-INFRA           DELIMITED BY SIZE
111700            ","                           DELIMITED BY SIZE
111800            WS-EDIT-SCORE-NUM             DELIMITED BY SIZE
111900            ","                           DELIMITED BY SIZE
112000            WS-EDIT-RISK-SCORE            DELIMITED BY SIZE
112100            ","                           DELIMITED BY SIZE
112200            WS-EDIT-RISK-PERCENT          DELIMITED BY SIZE
112300       INTO WS-CSV-LINE.
112400     WRITE FD-OUT-LINE FROM WS-CSV-LINE.
112500 805-EXIT.
112600     EXIT.
112700
112800* SAMPLE LISTING -- FIRST WS-SAMPLE-LIMIT (10) ENHANCED RECORDS,
112900* PLUS A TRAILER LINE NAMING HOW MANY MORE THERE ARE.
113000*                                                  -- RDM 09/14/91
113100 850-PRINT-SAMPLE.
113200* HEADER LINE NAMES ALL EIGHT COLUMNS OF THE analyzed_data.csv
113300* LAYOUT, SPACE-SEPARATED SINCE THIS GOES TO SYSOUT, NOT TO THE
113400* COMMA-DELIMITED FILE ITSELF.
113500     MOVE SPACES TO WS-PRINT-LINE.
113600     STRING "ApplicationService AppCode CompositeScore "
113700                                           DELIMITED BY SIZE
113800            "Class TotalInfrastructure "   DELIMITED BY SIZE
113900            "CompositeScoreNumber CompositeRiskScore "
114000                                           DELIMITED BY SIZE
114100            "CompositeRiskScorePercent"    DELIMITED BY SIZE
114200       INTO WS-PRINT-LINE.
114300     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING PAGE.
114400     MOVE ZERO TO SAMPLE-COUNT.
114500     PERFORM 855-PRINT-ONE-SAMPLE-ROW THRU 855-EXIT
114600             VARYING ROW-SUB FROM 1 BY 1
114700             UNTIL ROW-SUB > APPMSTR-COUNT
114800                OR SAMPLE-COUNT NOT LESS THAN WS-SAMPLE-LIMIT.
114900* TRAILER LINE ONLY WHEN THE PORTFOLIO RAN PAST THE SAMPLE
115000* LIMIT -- A SMALL RUN THAT NEVER HIT THE LIMIT NEEDS NO
115100* "...AND N MORE" LINE.
115200     IF APPMSTR-COUNT > WS-SAMPLE-LIMIT
115300         COMPUTE WS-EDIT-SMALL-COUNT =
115400                 APPMSTR-COUNT - WS-SAMPLE-LIMIT
115500         MOVE SPACES TO WS-PRINT-LINE
115600         STRING "... and " DELIMITED BY SIZE
115700                WS-EDIT-SMALL-COUNT DELIMITED BY SIZE
115800                " more records" DELIMITED BY SIZE
115900           INTO WS-PRINT-LINE
116000         WRITE SYSOUT-REC FROM WS-PRINT-LINE
116100               AFTER ADVANCING 1 LINES
116200     END-IF.
116300 850-EXIT.
116400     EXIT.
116500
116600* ONE SAMPLE-LISTING LINE -- SAME EIGHT FIELDS AS 805-WRITE-ONE-
116700* ANALYZED-LINE, SPACE-SEPARATED INSTEAD OF COMMA-SEPARATED.
116800 855-PRINT-ONE-SAMPLE-ROW.
116900     ADD 1 TO SAMPLE-COUNT.
117000     MOVE APPMSTR-TOTAL-INFRASTRUCTURE(ROW-SUB)
117100       TO WS-EDIT-TOTAL-INFRA.
117200     MOVE APPMSTR-SCORE-NUMBER(ROW-SUB)  TO WS-EDIT-SCORE-NUM.
117300     MOVE APPMSTR-RISK-SCORE(ROW-SUB)    TO WS-EDIT-RISK-SCORE.
117400     MOVE APPMSTR-RISK-PERCENT(ROW-SUB)  TO WS-EDIT-RISK-PERCENT.
117500     MOVE SPACES TO WS-PRINT-LINE.
117600     STRING APPMSTR-APPLICATION-SERVICE(ROW-SUB)
117700                                           DELIMITED BY SIZE
117800            " "                           DELIMITED BY SIZE
117900            APPMSTR-APP-CODE(ROW-SUB)     DELIMITED BY SIZE
118000            " "                           DELIMITED BY SIZE
118100            APPMSTR-COMPOSITE-SCORE(ROW-SUB)
118200                                           DELIMITED BY SIZE
118300            " "                           DELIMITED BY SIZE
118400            APPMSTR-CLASS(ROW-SUB)        DELIMITED BY SIZE
118500            " "                           DELIMITED BY SIZE
118600            WS-EDIT-TOTAL-INFRA           DELIMITED BY SIZE
118700            " "                           DELIMITED BY SIZE
118800            WS-EDIT-SCORE-NUM             DELIMITED BY SIZE
118900            " "                           DELIMITED BY SIZE
119000            WS-EDIT-RISK-SCORE            DELIMITED BY SIZE
119100            " "                           DELIMITED BY SIZE
119200            WS-EDIT-RISK-PERCENT          DELIMITED BY SIZE
119300       INTO WS-PRINT-LINE.
119400     WRITE SYSOUT-REC FROM WS-PRINT-LINE AFTER ADVANCING 1 LINES.
119500 855-EXIT.
119600     EXIT.
119700
119800* READS ONE INVENTORY LINE AND PARSES IT IF IT IS THERE.  KEPT
119900* AS ITS OWN PARAGRAPH SINCE IT IS PERFORMED TWICE -- ONCE TO
120000* PRIME THE MAINLINE LOOP IN 000-HOUSEKEEPING, AND ONCE PER
120100* ITERATION FROM 100-MAINLINE-LOAD.
120200 900-READ-INVTFILE.
120300     READ INVTFILE INTO WS-INVT-LINE-REC
120400         AT END
120500             MOVE "10" TO INVT-FSTAT
120600     END-READ.
120700     IF INVT-OK
120800         ADD 1 TO RECORDS-READ
120900         PERFORM 950-PARSE-INVT-LINE THRU 950-EXIT
121000     END-IF.
121100 900-EXIT.
121200     EXIT.
121300
121400* READS ONE APPS.CSV LINE -- NO PARSE NEEDED, THE WHOLE LINE IS
121500* THE ALLOW-LISTED APPCODE (SEE 056-TRIM-ALLOW-CODE).
121600 910-READ-APPSFILE.
121700     READ APPSFILE
121800         AT END
121900             MOVE "10" TO APPS-FSTAT
122000     END-READ.
122100 910-EXIT.
122200     EXIT.
122300
122400* BREAKS THE RAW COMMA-DELIMITED INVENTORY LINE INTO THE FOUR
122500* WORKING FIELDS.  NO HEADER-ROW SKIP IS NEEDED -- THE CMDB
122600* PULL ALREADY STRIPS THE HEADER BEFORE THIS JOB SEES THE FILE.
122700*                                                  -- RDM 09/14/91
122800 950-PARSE-INVT-LINE.
122900     MOVE SPACES TO WS-INVT-DETAIL-REC.
123000     UNSTRING WS-INVT-LINE-REC DELIMITED BY ","
123100         INTO INVT-APPLICATION-SERVICE
123200              INVT-APP-CODE
123300              INVT-COMPOSITE-SCORE
123400              INVT-CLASS
123500     END-UNSTRING.
123600 950-EXIT.
123700     EXIT.
123800
123900* NORMAL END OF JOB -- CLOSE EVERYTHING THAT GOT OPENED.  APPSFILE
124000* IS NOT LISTED HERE BECAUSE 050-LOAD-ALLOWLIST-TABLE ALREADY
124100* CLOSED IT (OR NEVER OPENED IT, IF APPS.CSV WAS MISSING).
124200 999-CLEANUP.
124300     CLOSE INVTFILE.
124400     CLOSE OUTFILE.
124500     CLOSE CHARTFILE.
124600     CLOSE SYSOUT.
124700 999-EXIT.
124800     EXIT.
124900
125000* FORCED ABEND -- NO CICS ABEND VERB AVAILABLE IN A PLAIN BATCH
125100* STEP, SO A DIVIDE EXCEPTION IS DRIVEN TO GET THE NON-ZERO
125200* CONDITION CODE THE SCHEDULER NEEDS TO SEE.  SAME TRICK USED
125300* IN DALYEDIT.                                     -- RDM 09/14/91
125400 1000-ABEND-RTN.
125500     DISPLAY "*** ABNORMAL END OF JOB - RISKANAL ***"
125600             UPON CONSOLE.
125700     DISPLAY ABEND-REC UPON CONSOLE.
125800     DIVIDE ZERO-VAL INTO ONE-VAL.
125900 1000-EXIT.
126000     EXIT.
