000100******************************************************************
000200* RISKCHT  --  RISK CHART WORKING ENTRY                          *
000300*                                                                *
000400*   ONE ENTRY PER APPCODE ON THE RANKED RISK CHART, HIGHEST      *
000500*   COMPOSITERISKSCOREPERCENT FIRST.  BUILT IN WS-CHART-TABLE BY *
000600*   700-BUILD-CHART-TABLE/705-COPY-ONE-CHART-ROW, SORTED BY      *
000700*   715-CHART-OUTER-SORT/716-CHART-SHIFT-DOWN, RANKED BY         *
000800*   725-ASSIGN-ONE-RANK.  PRINTED BY 720-PRINT-CHART, WRITTEN AS *
000900*   ONE LINE OF RISK_CHART.CSV BY 820-WRITE-CHART-FILE.          *
001000******************************************************************
001100* 11/04/93 RDM  ORIGINAL LAYOUT, CARVED OUT OF APPMSTR-ENTRY
001200******************************************************************
001300 01  CHART-ENTRY.
001400     05  CHART-RANK                        PIC 9(5)      COMP.
001500     05  CHART-APP-CODE                    PIC X(10).
001600     05  CHART-RISK-SCORE                  PIC 9(6)V9    COMP-3.
001700     05  CHART-RISK-PERCENT                PIC 9(3)V9(2) COMP-3.
001800     05  FILLER                            PIC X(05).
001900
002000* DEBUG-DUMP VIEW, SAME HOUSE HABIT AS APPMSTR-RISK-FIGURES-X.
002100 01  CHART-ENTRY-X REDEFINES CHART-ENTRY   PIC X(26).
